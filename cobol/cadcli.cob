000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CADCLI-COB.                                                  
000300 AUTHOR. J. SANTOS.                                                       
000400 INSTALLATION. METRO FLEET RENTAL CO - DATA PROCESSING.                   
000500 DATE-WRITTEN. 29/03/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP PERSONNEL ONLY.           
000800*----------------------------------------------------------------         
000900*    FINALIDADE : CADASTRO DE CLIENTES DA LOCADORA - ENTRADA EM           
001000*    LOTE A PARTIR DO ARQUIVO DE TRANSACOES (ADD-CUSTOMER).               
001100*    CONFERE CODIGO DUPLICADO E GRAVA NO ARQUIVO MESTRE.                  
001200*----------------------------------------------------------------         
001300*    CHANGE LOG                                                           
001400*    DATA      PROGR.    PEDIDO     DESCRICAO                     CR-LOG  
001500*    --------  --------  ---------  ---------------------------   CR-LOG  
001600*    29/03/87  RAA       INIT       PROGRAMA ORIGINAL             CR0002  
001700*    11/05/88  RAA       CR-130     MENSAGEM DE ERRO PADRONIZADA  CR0130  
001800*                                    COM A FORMA 'CUSTOMER ID'.   CR0130  
001900*    07/02/91  J.SANTOS  CR-241     MESTRE DE CLIENTES CONVERTIDO CR0241  
002000*                                    DE ISAM PARA LINE SEQUENTIAL CR0241  
002100*    22/08/93  M.REIS    CR-288     INCLUIDO DESPACHO POR ARQUIVO CR0288  
002200*                                    DE TRANSACOES, REMOVIDA TELA CR0288  
002300*    09/09/98  M.REIS    Y2K-07     CAMPO CODIGO JA NUMERICO DE   Y2K0007 
002400*                                    6 DIGITOS - SEM PENDENCIA Y2KY2K0007 
002500*    03/04/00  M.REIS    CR-340     LIMITE DA TABELA ELEVADO DE   CR0340  
002600*                                    200 PARA 500 CLIENTES        CR0340  
002700*    17/10/01  C.DIAS    CR-355     REALINHAMENTO DO FILLER APOS  CR0355  
002800*                                    AUDITORIA DO LAYOUT DO REG.  CR0355  
002900*    22/03/05  C.DIAS    CR-360     MENSAGENS DE REJEICAO/ACEITE  CR0360  
003000*                                    PASSAM A IMPRIMIR O CODIGO   CR0360  
003100*                                    SEM SUPRESSAO DE ZEROS - O   CR0360  
003200*                                    CAMPO EDITADO ESCONDIA ZEROS CR0360  
003300*                                    A ESQUERDA DO CODIGO GRAVADO CR0360  
003400*    29/03/05  C.DIAS    CR-361     REMOVIDO MNEMONICO DE IMPRES- CR0361  
003500*                                    SORA NAO USADO DO SPECIAL-NAMCR0361  
003600*                                    (PROGRAMA NAO EMITE RELATORIOCR0361  
003700*                                    PAGINADO)                    CR0361  
003800*----------------------------------------------------------------         
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT CLIENTES ASSIGN TO CLIENTES                                   
004600                 ORGANIZATION LINE SEQUENTIAL                             
004700                 FILE STATUS STATCLI-ARQ.                                 
004800                                                                          
004900     SELECT TRANSACOES ASSIGN TO TRANSACOES                               
005000                 ORGANIZATION LINE SEQUENTIAL                             
005100                 FILE STATUS STATTRN-ARQ.                                 
005200                                                                          
005300     SELECT RELATORIO ASSIGN TO RELATORIO                                 
005400                 ORGANIZATION LINE SEQUENTIAL                             
005500                 FILE STATUS STATREL-ARQ.                                 
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  CLIENTES                                                             
006000     LABEL RECORD STANDARD                                                
006100     VALUE OF FILE-ID 'CLIENTES.DAT'                                      
006200     RECORD CONTAINS 40 CHARACTERS.                                       
006300 01  REG-CLIENTE.                                                         
006400     05  CLI-CODIGO               PIC 9(06).                              
006500     05  CLI-NOME                 PIC X(30).                              
006600     05  FILLER                   PIC X(04).                              
006700                                                                          
006800 FD  TRANSACOES                                                           
006900     LABEL RECORD STANDARD                                                
007000     VALUE OF FILE-ID 'TRANSACOES.DAT'                                    
007100     RECORD CONTAINS 100 CHARACTERS.                                      
007200 01  REG-TRANSIN.                                                         
007300     05  TRN-TIPO-REQ            PIC X(10).                               
007400     05  TRN-PAYLOAD             PIC X(80).                               
007500     05  TRN-PAYLOAD-VEIC REDEFINES TRN-PAYLOAD.                          
007600         10  TRV-TIPO             PIC X(10).                              
007700         10  TRV-PLACA            PIC X(06).                              
007800         10  TRV-MARCA            PIC X(15).                              
007900         10  TRV-MODELO           PIC X(15).                              
008000         10  TRV-ANO              PIC 9(04).                              
008100         10  TRV-LUGARES          PIC 9(02).                              
008200         10  TRV-HP               PIC 9(04).                              
008300         10  TRV-TURBO            PIC X(01).                              
008400         10  TRV-SIDECAR          PIC X(01).                              
008500         10  TRV-CAPAC-CARGA      PIC 9(05)V99.                           
008600         10  FILLER               PIC X(15).                              
008700     05  TRN-PAYLOAD-CLI REDEFINES TRN-PAYLOAD.                           
008800         10  TRC-CODIGO           PIC 9(06).                              
008900         10  TRC-NOME             PIC X(30).                              
009000         10  FILLER               PIC X(44).                              
009100     05  TRN-PAYLOAD-LOC REDEFINES TRN-PAYLOAD.                           
009200         10  TRL-PLACA            PIC X(06).                              
009300         10  TRL-CLIENTE          PIC 9(06).                              
009400         10  TRL-DATA             PIC X(10).                              
009500         10  TRL-VALOR            PIC S9(07)V99.                          
009600         10  FILLER               PIC X(49).                              
009700     05  FILLER                  PIC X(10).                               
009800                                                                          
009900 FD  RELATORIO                                                            
010000     LABEL RECORD OMITTED.                                                
010100 01  REG-RELATORIO                PIC X(80).                              
010200                                                                          
010300 WORKING-STORAGE SECTION.                                                 
010400 77  STATCLI-ARQ                  PIC X(02) VALUE SPACES.                 
010500 77  STATTRN-ARQ                  PIC X(02) VALUE SPACES.                 
010600 77  STATREL-ARQ                  PIC X(02) VALUE SPACES.                 
010700 01  WS-FIM-TRN                   PIC X(01) VALUE 'N'.                    
010800     88  FIM-TRANSACOES                     VALUE 'S'.                    
010900 01  WS-ACHOU                     PIC X(01) VALUE 'N'.                    
011000     88  ENCONTROU-DUPLICADO                VALUE 'S'.                    
011100 77  WS-QTD-CLIENTES      COMP    PIC S9(04) VALUE ZERO.                  
011200 77  WS-QTD-ACEITOS       COMP    PIC S9(04) VALUE ZERO.                  
011300 77  WS-QTD-REJEITADOS    COMP    PIC S9(04) VALUE ZERO.                  
011400 01  WS-MSG                       PIC X(60) VALUE SPACES.                 
011500                                                                          
011600 01  TAB-CLIENTES.                                                        
011700     05  TAB-CLI-ITEM OCCURS 500 TIMES                                    
011800                      INDEXED BY IDX-CLI-TAB.                             
011900         10  TCL-CODIGO           PIC 9(06).                              
012000                                                                          
012100 PROCEDURE DIVISION.                                                      
012200 PROGRAM-BEGIN.                                                           
012300     PERFORM 0010-ABRE-ARQUIVOS.                                          
012400     PERFORM 0020-CARREGA-TAB-CLIENTES.                                   
012500     PERFORM 0025-ABRE-GRAVACAO-CLIENTES.                                 
012600     PERFORM 0100-LE-TRANSACAO                                            
012700         UNTIL FIM-TRANSACOES.                                            
012800     PERFORM 0900-ENCERRA-ARQUIVOS.                                       
012900     STOP RUN.                                                            
013000                                                                          
013100 0010-ABRE-ARQUIVOS.                                                      
013200     OPEN INPUT TRANSACOES.                                               
013300     IF STATTRN-ARQ NOT = '00'                                            
013400         DISPLAY 'CADCLI - ERRO ABRINDO TRANSACOES ' STATTRN-ARQ          
013500         STOP RUN.                                                        
013600     OPEN OUTPUT RELATORIO.                                               
013700                                                                          
013800 0020-CARREGA-TAB-CLIENTES.                                               
013900     MOVE ZERO TO WS-QTD-CLIENTES.                                        
014000     OPEN INPUT CLIENTES.                                                 
014100     IF STATCLI-ARQ = '35'                                                
014200         GO TO 0029-FIM-CARGA-CLI.                                        
014300     IF STATCLI-ARQ NOT = '00'                                            
014400         DISPLAY 'CADCLI - ERRO ABRINDO CLIENTES ' STATCLI-ARQ            
014500         STOP RUN.                                                        
014600 0021-LE-CLIENTE.                                                         
014700     READ CLIENTES                                                        
014800         AT END GO TO 0028-FECHA-CARGA-CLI.                               
014900     ADD 1 TO WS-QTD-CLIENTES.                                            
015000     SET IDX-CLI-TAB TO WS-QTD-CLIENTES.                                  
015100     MOVE CLI-CODIGO TO TCL-CODIGO (IDX-CLI-TAB).                         
015200     GO TO 0021-LE-CLIENTE.                                               
015300 0028-FECHA-CARGA-CLI.                                                    
015400     CLOSE CLIENTES.                                                      
015500 0029-FIM-CARGA-CLI.                                                      
015600     EXIT.                                                                
015700                                                                          
015800 0025-ABRE-GRAVACAO-CLIENTES.                                             
015900     IF STATCLI-ARQ = '35'                                                
016000         OPEN OUTPUT CLIENTES                                             
016100     ELSE                                                                 
016200         OPEN EXTEND CLIENTES.                                            
016300                                                                          
016400 0100-LE-TRANSACAO.                                                       
016500     READ TRANSACOES                                                      
016600         AT END                                                           
016700             MOVE 'S' TO WS-FIM-TRN                                       
016800             GO TO 0190-SAIDA.                                            
016900     IF TRN-TIPO-REQ NOT = 'ADD-CUSTOMER'                                 
017000         GO TO 0190-SAIDA.                                                
017100     PERFORM 0200-VERIFICA-DUPLICADO.                                     
017200     IF ENCONTROU-DUPLICADO                                               
017300         MOVE SPACES TO WS-MSG                                            
017400         STRING 'Error: Customer ID ' TRC-CODIGO                          
017500             ' already exists.' DELIMITED BY SIZE INTO WS-MSG             
017600         PERFORM 0800-ESCREVE-REJEICAO                                    
017700         GO TO 0190-SAIDA.                                                
017800     PERFORM 0400-GRAVA-CLIENTE.                                          
017900 0190-SAIDA.                                                              
018000     EXIT.                                                                
018100                                                                          
018200 0200-VERIFICA-DUPLICADO.                                                 
018300     MOVE 'N' TO WS-ACHOU.                                                
018400     PERFORM 0210-TESTA-ITEM THRU 0210-SAIDA                              
018500         VARYING IDX-CLI-TAB FROM 1 BY 1                                  
018600         UNTIL IDX-CLI-TAB > WS-QTD-CLIENTES                              
018700            OR ENCONTROU-DUPLICADO.                                       
018800                                                                          
018900 0210-TESTA-ITEM.                                                         
019000     IF TCL-CODIGO (IDX-CLI-TAB) NOT = TRC-CODIGO                         
019100         GO TO 0210-SAIDA.                                                
019200     MOVE 'S' TO WS-ACHOU.                                                
019300 0210-SAIDA.                                                              
019400     EXIT.                                                                
019500                                                                          
019600 0400-GRAVA-CLIENTE.                                                      
019700     MOVE SPACES      TO REG-CLIENTE.                                     
019800     MOVE TRC-CODIGO   TO CLI-CODIGO.                                     
019900     MOVE TRC-NOME     TO CLI-NOME.                                       
020000     WRITE REG-CLIENTE.                                                   
020100     ADD 1 TO WS-QTD-CLIENTES.                                            
020200     SET IDX-CLI-TAB TO WS-QTD-CLIENTES.                                  
020300     MOVE CLI-CODIGO TO TCL-CODIGO (IDX-CLI-TAB).                         
020400     ADD 1 TO WS-QTD-ACEITOS.                                             
020500     MOVE SPACES TO WS-MSG.                                               
020600     STRING 'Customer ' TRC-CODIGO                                        
020700         ' accepted and added to register.'                               
020800         DELIMITED BY SIZE INTO WS-MSG.                                   
020900     PERFORM 0810-ESCREVE-LINHA.                                          
021000                                                                          
021100 0800-ESCREVE-REJEICAO.                                                   
021200     ADD 1 TO WS-QTD-REJEITADOS.                                          
021300     PERFORM 0810-ESCREVE-LINHA.                                          
021400                                                                          
021500 0810-ESCREVE-LINHA.                                                      
021600     MOVE SPACES TO REG-RELATORIO.                                        
021700     MOVE WS-MSG TO REG-RELATORIO.                                        
021800     WRITE REG-RELATORIO.                                                 
021900                                                                          
022000 0900-ENCERRA-ARQUIVOS.                                                   
022100     CLOSE CLIENTES.                                                      
022200     CLOSE TRANSACOES.                                                    
022300     CLOSE RELATORIO.                                                     
