000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CADVEIC-COB.                                                 
000300 AUTHOR. R. ALMEIDA.                                                      
000400 INSTALLATION. METRO FLEET RENTAL CO - DATA PROCESSING.                   
000500 DATE-WRITTEN. 12/04/86.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP PERSONNEL ONLY.           
000800*----------------------------------------------------------------         
000900*    FINALIDADE : CADASTRO DE VEICULOS DA FROTA - ENTRADA EM LOTE         
001000*    A PARTIR DO ARQUIVO DE TRANSACOES (ADD-VEHICLE), VALIDA A            
001100*    PLACA, CONFERE DUPLICIDADE E GRAVA NO ARQUIVO MESTRE.                
001200*----------------------------------------------------------------         
001300*    CHANGE LOG                                                           
001400*    DATA      PROGR.    PEDIDO     DESCRICAO                     CR-LOG  
001500*    --------  --------  ---------  ---------------------------   CR-LOG  
001600*    12/04/86  RAA       INIT       PROGRAMA ORIGINAL - CONVERTIDOCR0001  
001700*                                    DO PROTOTIPO EM FICHAS       CR0001  
001800*    03/11/87  RAA       CR-118     INCLUIDA CONFERENCIA DE PLACA CR0118  
001900*                                    NULA DUPLICADA (VEICULO SEM  CR0118  
002000*                                    PLACA EM ESTOQUE)            CR0118  
002100*    19/06/89  J.SANTOS  CR-204     VALIDACAO DE PLACA ENDURECIDA CR0204  
002200*                                    PARA 3 LETRAS + 3 DIGITOS    CR0204  
002300*    07/02/91  J.SANTOS  CR-241     MESTRE DE VEICULOS CONVERTIDO CR0241  
002400*                                    DE ISAM PARA LINE SEQUENTIAL CR0241  
002500*    22/08/93  M.REIS    CR-288     INCLUIDO DESPACHO POR ARQUIVO CR0288  
002600*                                    DE TRANSACOES, REMOVIDA TELA CR0288  
002700*    14/01/95  M.REIS    CR-310     MENSAGENS DE REJEICAO PADRO-  CR0310  
002800*                                    NIZADAS COM LOCACAO-COB      CR0310  
002900*    09/09/98  M.REIS    Y2K-07     REVISAO DO CAMPO ANO - JA E   Y2K0007 
003000*                                    4 DIGITOS, SEM PENDENCIA Y2K Y2K0007 
003100*    02/03/99  M.REIS    Y2K-07     CONFIRMADO: NENHUM CAMPO DE   Y2K0007 
003200*                                    ANO COM 2 DIGITOS NO PROGRAMAY2K0007 
003300*    17/10/01  C.DIAS    CR-355     REALINHAMENTO DO FILLER APOS  CR0355  
003400*                                    AUDITORIA DO LAYOUT DO REG.  CR0355  
003500*    25/05/04  C.DIAS    CR-401     TEXTO DE ERRO DA PLACA NULA   CR0401  
003600*                                    ESCLARECIDO                  CR0401  
003700*    22/03/05  C.DIAS    CR-410     CARGA PASSA A EXIGIR OS CAMPOSCR0410  
003800*                                    OBRIGATORIOS DE CADA TIPO DE CR0410  
003900*                                    VEICULO (LUGARES/HP/TURBO/   CR0410  
004000*                                    SIDECAR/CAPACIDADE DE CARGA) CR0410  
004100*    29/03/05  C.DIAS    CR-412     REMOVIDO MNEMONICO DE IMPRES- CR0412  
004200*                                    SORA NAO USADO DO SPECIAL-NAMCR0412  
004300*                                    (0200-VALIDA-PLACA NAO EMITE CR0412  
004400*                                    RELATORIO); TESTE DE PLACA   CR0412  
004500*                                    PASSA A USAR A CLASSE PLACA- CR0412  
004600*                                    CARACTER JA DECLARADA, FECHANCR0412  
004700*                                    BRECHA DE PLACA COM BRANCO   CR0412  
004800*                                    EMBUTIDO NAS 3 1A POSICOES   CR0412  
004900*----------------------------------------------------------------         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     CLASS PLACA-CARACTER IS 'A' THRU 'Z', '0' THRU '9'.                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT VEICULOS ASSIGN TO VEICULOS                                   
005800                 ORGANIZATION LINE SEQUENTIAL                             
005900                 FILE STATUS STATVEI-ARQ.                                 
006000                                                                          
006100     SELECT TRANSACOES ASSIGN TO TRANSACOES                               
006200                 ORGANIZATION LINE SEQUENTIAL                             
006300                 FILE STATUS STATTRN-ARQ.                                 
006400                                                                          
006500     SELECT RELATORIO ASSIGN TO RELATORIO                                 
006600                 ORGANIZATION LINE SEQUENTIAL                             
006700                 FILE STATUS STATREL-ARQ.                                 
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  VEICULOS                                                             
007200     LABEL RECORD STANDARD                                                
007300     VALUE OF FILE-ID 'VEICULOS.DAT'                                      
007400     RECORD CONTAINS 80 CHARACTERS.                                       
007500 01  REG-VEICULO.                                                         
007600     05  VEI-TIPO                PIC X(10).                               
007700     05  VEI-PLACA               PIC X(06).                               
007800     05  VEI-MARCA               PIC X(15).                               
007900     05  VEI-MODELO              PIC X(15).                               
008000     05  VEI-ANO                 PIC 9(04).                               
008100     05  VEI-STATUS              PIC X(09).                               
008200     05  VEI-LUGARES             PIC 9(02).                               
008300     05  VEI-HP                  PIC 9(04).                               
008400     05  VEI-TURBO               PIC X(01).                               
008500     05  VEI-SIDECAR             PIC X(01).                               
008600     05  VEI-CAPAC-CARGA         PIC 9(05)V99.                            
008700     05  FILLER                  PIC X(06).                               
008800                                                                          
008900 FD  TRANSACOES                                                           
009000     LABEL RECORD STANDARD                                                
009100     VALUE OF FILE-ID 'TRANSACOES.DAT'                                    
009200     RECORD CONTAINS 100 CHARACTERS.                                      
009300 01  REG-TRANSIN.                                                         
009400     05  TRN-TIPO-REQ            PIC X(10).                               
009500     05  TRN-PAYLOAD             PIC X(80).                               
009600     05  TRN-PAYLOAD-VEIC REDEFINES TRN-PAYLOAD.                          
009700         10  TRV-TIPO             PIC X(10).                              
009800         10  TRV-PLACA            PIC X(06).                              
009900         10  TRV-MARCA            PIC X(15).                              
010000         10  TRV-MODELO           PIC X(15).                              
010100         10  TRV-ANO              PIC 9(04).                              
010200         10  TRV-LUGARES          PIC 9(02).                              
010300         10  TRV-HP               PIC 9(04).                              
010400         10  TRV-TURBO            PIC X(01).                              
010500         10  TRV-SIDECAR          PIC X(01).                              
010600         10  TRV-CAPAC-CARGA      PIC 9(05)V99.                           
010700         10  FILLER               PIC X(15).                              
010800     05  TRN-PAYLOAD-CLI REDEFINES TRN-PAYLOAD.                           
010900         10  TRC-CODIGO           PIC 9(06).                              
011000         10  TRC-NOME             PIC X(30).                              
011100         10  FILLER               PIC X(44).                              
011200     05  TRN-PAYLOAD-LOC REDEFINES TRN-PAYLOAD.                           
011300         10  TRL-PLACA            PIC X(06).                              
011400         10  TRL-CLIENTE          PIC 9(06).                              
011500         10  TRL-DATA             PIC X(10).                              
011600         10  TRL-VALOR            PIC S9(07)V99.                          
011700         10  FILLER               PIC X(49).                              
011800     05  FILLER                  PIC X(10).                               
011900                                                                          
012000 FD  RELATORIO                                                            
012100     LABEL RECORD OMITTED.                                                
012200 01  REG-RELATORIO                PIC X(80).                              
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500 77  STATVEI-ARQ                  PIC X(02) VALUE SPACES.                 
012600 77  STATTRN-ARQ                  PIC X(02) VALUE SPACES.                 
012700 77  STATREL-ARQ                  PIC X(02) VALUE SPACES.                 
012800 01  WS-FIM-TRN                   PIC X(01) VALUE 'N'.                    
012900     88  FIM-TRANSACOES                     VALUE 'S'.                    
013000 01  WS-ACHOU                     PIC X(01) VALUE 'N'.                    
013100     88  ENCONTROU-DUPLICADO                VALUE 'S'.                    
013200 01  WS-PLACA-BOA                 PIC X(01) VALUE 'N'.                    
013300     88  PLACA-OK                           VALUE 'S'.                    
013400 77  WS-QTD-VEICULOS      COMP    PIC S9(04) VALUE ZERO.                  
013500 77  WS-QTD-ACEITOS       COMP    PIC S9(04) VALUE ZERO.                  
013600 77  WS-QTD-REJEITADOS    COMP    PIC S9(04) VALUE ZERO.                  
013700 01  WS-MSG                       PIC X(60) VALUE SPACES.                 
013800 01  WS-PLACA-MAIUSC              PIC X(06) VALUE SPACES.                 
013900 01  WS-TAB-PLACA-MAIUSC          PIC X(06) VALUE SPACES.                 
014000 01  WS-ALFA-MIN                  PIC X(26)                               
014100     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
014200 01  WS-ALFA-MAI                  PIC X(26)                               
014300     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
014400                                                                          
014500 01  TAB-VEICULOS.                                                        
014600     05  TAB-VEI-ITEM OCCURS 500 TIMES                                    
014700                       INDEXED BY IDX-VEI-TAB.                            
014800         10  TVE-PLACA            PIC X(06).                              
014900         10  TVE-STATUS           PIC X(09).                              
015000                                                                          
015100 PROCEDURE DIVISION.                                                      
015200 PROGRAM-BEGIN.                                                           
015300     PERFORM 0010-ABRE-ARQUIVOS.                                          
015400     PERFORM 0020-CARREGA-TAB-VEICULOS.                                   
015500     PERFORM 0025-ABRE-GRAVACAO-VEICULOS.                                 
015600     PERFORM 0100-LE-TRANSACAO                                            
015700         UNTIL FIM-TRANSACOES.                                            
015800     PERFORM 0900-ENCERRA-ARQUIVOS.                                       
015900     STOP RUN.                                                            
016000                                                                          
016100 0010-ABRE-ARQUIVOS.                                                      
016200     OPEN INPUT TRANSACOES.                                               
016300     IF STATTRN-ARQ NOT = '00'                                            
016400         DISPLAY 'CADVEIC - ERRO ABRINDO TRANSACOES ' STATTRN-ARQ         
016500         STOP RUN.                                                        
016600     OPEN OUTPUT RELATORIO.                                               
016700                                                                          
016800 0020-CARREGA-TAB-VEICULOS.                                               
016900     MOVE ZERO TO WS-QTD-VEICULOS.                                        
017000     OPEN INPUT VEICULOS.                                                 
017100     IF STATVEI-ARQ = '35'                                                
017200         GO TO 0029-FIM-CARGA-VEI.                                        
017300     IF STATVEI-ARQ NOT = '00'                                            
017400         DISPLAY 'CADVEIC - ERRO ABRINDO VEICULOS ' STATVEI-ARQ           
017500         STOP RUN.                                                        
017600 0021-LE-VEICULO.                                                         
017700     READ VEICULOS                                                        
017800         AT END GO TO 0028-FECHA-CARGA-VEI.                               
017900     IF VEI-TIPO NOT = 'CAR'       AND                                    
018000        VEI-TIPO NOT = 'SPORTCAR'  AND                                    
018100        VEI-TIPO NOT = 'MOTORCYCLE' AND                                   
018200        VEI-TIPO NOT = 'TRUCK'                                            
018300         GO TO 0021-LE-VEICULO.                                           
018400     IF VEI-TIPO = 'CAR' AND VEI-LUGARES NOT > ZERO                       
018500         GO TO 0021-LE-VEICULO.                                           
018600     IF VEI-TIPO = 'SPORTCAR' AND VEI-LUGARES NOT > ZERO                  
018700         GO TO 0021-LE-VEICULO.                                           
018800     IF VEI-TIPO = 'SPORTCAR' AND VEI-HP NOT > ZERO                       
018900         GO TO 0021-LE-VEICULO.                                           
019000     IF VEI-TIPO = 'SPORTCAR' AND                                         
019100        VEI-TURBO NOT = 'Y' AND VEI-TURBO NOT = 'N'                       
019200         GO TO 0021-LE-VEICULO.                                           
019300     IF VEI-TIPO = 'MOTORCYCLE' AND                                       
019400        VEI-SIDECAR NOT = 'Y' AND VEI-SIDECAR NOT = 'N'                   
019500         GO TO 0021-LE-VEICULO.                                           
019600     IF VEI-TIPO = 'TRUCK' AND VEI-CAPAC-CARGA NOT > ZERO                 
019700         GO TO 0021-LE-VEICULO.                                           
019800     ADD 1 TO WS-QTD-VEICULOS.                                            
019900     SET IDX-VEI-TAB TO WS-QTD-VEICULOS.                                  
020000     MOVE VEI-PLACA   TO TVE-PLACA   (IDX-VEI-TAB).                       
020100     MOVE VEI-STATUS  TO TVE-STATUS  (IDX-VEI-TAB).                       
020200     GO TO 0021-LE-VEICULO.                                               
020300 0028-FECHA-CARGA-VEI.                                                    
020400     CLOSE VEICULOS.                                                      
020500 0029-FIM-CARGA-VEI.                                                      
020600     EXIT.                                                                
020700                                                                          
020800 0025-ABRE-GRAVACAO-VEICULOS.                                             
020900     IF STATVEI-ARQ = '35'                                                
021000         OPEN OUTPUT VEICULOS                                             
021100     ELSE                                                                 
021200         OPEN EXTEND VEICULOS.                                            
021300                                                                          
021400 0100-LE-TRANSACAO.                                                       
021500     READ TRANSACOES                                                      
021600         AT END                                                           
021700             MOVE 'S' TO WS-FIM-TRN                                       
021800             GO TO 0190-SAIDA.                                            
021900     IF TRN-TIPO-REQ NOT = 'ADD-VEHICLE'                                  
022000         GO TO 0190-SAIDA.                                                
022100     PERFORM 0200-VALIDA-PLACA.                                           
022200     IF NOT PLACA-OK                                                      
022300         MOVE SPACES TO WS-MSG                                            
022400         STRING 'Invalid license plate format: ' TRV-PLACA                
022500             DELIMITED BY SIZE INTO WS-MSG                                
022600         PERFORM 0800-ESCREVE-REJEICAO                                    
022700         GO TO 0190-SAIDA.                                                
022800     PERFORM 0300-VERIFICA-DUPLICADO.                                     
022900     IF ENCONTROU-DUPLICADO                                               
023000         PERFORM 0800-ESCREVE-REJEICAO                                    
023100         GO TO 0190-SAIDA.                                                
023200     PERFORM 0400-GRAVA-VEICULO.                                          
023300 0190-SAIDA.                                                              
023400     EXIT.                                                                
023500                                                                          
023600 0200-VALIDA-PLACA.                                                       
023700     MOVE 'S' TO WS-PLACA-BOA.                                            
023800     IF TRV-PLACA = SPACES                                                
023900         GO TO 0200-SAIDA.                                                
024000     IF TRV-PLACA (1:3) IS NOT ALPHABETIC-UPPER OR                        
024100        TRV-PLACA (1:3) IS NOT PLACA-CARACTER                             
024200         MOVE 'N' TO WS-PLACA-BOA                                         
024300         GO TO 0200-SAIDA.                                                
024400     IF TRV-PLACA (4:3) IS NOT NUMERIC                                    
024500         MOVE 'N' TO WS-PLACA-BOA.                                        
024600 0200-SAIDA.                                                              
024700     EXIT.                                                                
024800                                                                          
024900 0300-VERIFICA-DUPLICADO.                                                 
025000     MOVE 'N' TO WS-ACHOU.                                                
025100     IF TRV-PLACA = SPACES                                                
025200         PERFORM 0310-VERIFICA-NULO THRU 0310-SAIDA                       
025300     ELSE                                                                 
025400         PERFORM 0320-VERIFICA-PLACA THRU 0320-SAIDA.                     
025500                                                                          
025600 0310-VERIFICA-NULO.                                                      
025700     PERFORM 0311-TESTA-NULO THRU 0311-SAIDA                              
025800         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
025900         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS                              
026000            OR ENCONTROU-DUPLICADO.                                       
026100 0310-SAIDA.                                                              
026200     EXIT.                                                                
026300                                                                          
026400 0311-TESTA-NULO.                                                         
026500     IF TVE-PLACA (IDX-VEI-TAB) NOT = SPACES                              
026600         GO TO 0311-SAIDA.                                                
026700     MOVE 'S' TO WS-ACHOU.                                                
026800     MOVE SPACES TO WS-MSG.                                               
026900     STRING 'Error: Duplicate null license plate.'                        
027000         DELIMITED BY SIZE INTO WS-MSG.                                   
027100 0311-SAIDA.                                                              
027200     EXIT.                                                                
027300                                                                          
027400 0320-VERIFICA-PLACA.                                                     
027500     MOVE TRV-PLACA TO WS-PLACA-MAIUSC.                                   
027600     INSPECT WS-PLACA-MAIUSC CONVERTING WS-ALFA-MIN                       
027700         TO WS-ALFA-MAI.                                                  
027800     PERFORM 0321-TESTA-ITEM THRU 0321-SAIDA                              
027900         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
028000         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS                              
028100            OR ENCONTROU-DUPLICADO.                                       
028200 0320-SAIDA.                                                              
028300     EXIT.                                                                
028400                                                                          
028500 0321-TESTA-ITEM.                                                         
028600     MOVE TVE-PLACA (IDX-VEI-TAB) TO WS-TAB-PLACA-MAIUSC.                 
028700     INSPECT WS-TAB-PLACA-MAIUSC CONVERTING WS-ALFA-MIN                   
028800         TO WS-ALFA-MAI.                                                  
028900     IF WS-TAB-PLACA-MAIUSC NOT = WS-PLACA-MAIUSC                         
029000         GO TO 0321-SAIDA.                                                
029100     MOVE 'S' TO WS-ACHOU.                                                
029200     MOVE SPACES TO WS-MSG.                                               
029300     STRING 'Error: License plate ' TRV-PLACA ' already exists.'          
029400         DELIMITED BY SIZE INTO WS-MSG.                                   
029500 0321-SAIDA.                                                              
029600     EXIT.                                                                
029700                                                                          
029800 0400-GRAVA-VEICULO.                                                      
029900     MOVE SPACES         TO REG-VEICULO.                                  
030000     MOVE TRV-TIPO        TO VEI-TIPO.                                    
030100     MOVE TRV-PLACA       TO VEI-PLACA.                                   
030200     MOVE TRV-MARCA       TO VEI-MARCA.                                   
030300     MOVE TRV-MODELO      TO VEI-MODELO.                                  
030400     MOVE TRV-ANO         TO VEI-ANO.                                     
030500     MOVE 'AVAILABLE'     TO VEI-STATUS.                                  
030600     MOVE TRV-LUGARES     TO VEI-LUGARES.                                 
030700     MOVE TRV-HP          TO VEI-HP.                                      
030800     MOVE TRV-TURBO       TO VEI-TURBO.                                   
030900     MOVE TRV-SIDECAR     TO VEI-SIDECAR.                                 
031000     MOVE TRV-CAPAC-CARGA TO VEI-CAPAC-CARGA.                             
031100     WRITE REG-VEICULO.                                                   
031200     ADD 1 TO WS-QTD-VEICULOS.                                            
031300     SET IDX-VEI-TAB TO WS-QTD-VEICULOS.                                  
031400     MOVE VEI-PLACA  TO TVE-PLACA  (IDX-VEI-TAB).                         
031500     MOVE VEI-STATUS TO TVE-STATUS (IDX-VEI-TAB).                         
031600     ADD 1 TO WS-QTD-ACEITOS.                                             
031700     MOVE SPACES TO WS-MSG.                                               
031800     STRING 'Vehicle ' TRV-PLACA ' accepted and added to fleet.'          
031900         DELIMITED BY SIZE INTO WS-MSG.                                   
032000     PERFORM 0810-ESCREVE-LINHA.                                          
032100                                                                          
032200 0800-ESCREVE-REJEICAO.                                                   
032300     ADD 1 TO WS-QTD-REJEITADOS.                                          
032400     PERFORM 0810-ESCREVE-LINHA.                                          
032500                                                                          
032600 0810-ESCREVE-LINHA.                                                      
032700     MOVE SPACES TO REG-RELATORIO.                                        
032800     MOVE WS-MSG TO REG-RELATORIO.                                        
032900     WRITE REG-RELATORIO.                                                 
033000                                                                          
033100 0900-ENCERRA-ARQUIVOS.                                                   
033200     CLOSE VEICULOS.                                                      
033300     CLOSE TRANSACOES.                                                    
033400     CLOSE RELATORIO.                                                     
