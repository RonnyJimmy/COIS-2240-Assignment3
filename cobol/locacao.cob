000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. LOCACAO-COB.                                                 
000300 AUTHOR. R. ALMEIDA.                                                      
000400 INSTALLATION. METRO FLEET RENTAL CO - DATA PROCESSING.                   
000500 DATE-WRITTEN. 14/07/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP PERSONNEL ONLY.           
000800*----------------------------------------------------------------         
000900*    FINALIDADE : PROCESSA LOCACAO E DEVOLUCAO DE VEICULOS A              
001000*    PARTIR DO ARQUIVO DE TRANSACOES (RENT / RETURN).  CARREGA            
001100*    FROTA E CLIENTES EM TABELA, ATUALIZA O STATUS DO VEICULO E           
001200*    REGRAVA O MESTRE DE VEICULOS NO FINAL DO PROCESSAMENTO.              
001300*----------------------------------------------------------------         
001400*    CHANGE LOG                                                           
001500*    DATA      PROGR.    PEDIDO     DESCRICAO                     CR-LOG  
001600*    --------  --------  ---------  ---------------------------   CR-LOG  
001700*    14/07/87  RAA       INIT       PROGRAMA ORIGINAL             CR0003  
001800*    19/11/88  RAA       CR-141     CORRIGIDA DUPLA CHAMADA DE    CR0141  
001900*                                    LOCACAO/DEVOLUCAO NA MESMA   CR0141  
002000*                                    TRANSACAO (ERRO DE ORIGEM)   CR0141  
002100*    03/06/90  RAA       CR-205     PLACA COMPARADA SEM DIFERENCA CR0205  
002200*                                    DE CAIXA (MAIUSCULA/MINUSC.) CR0205  
002300*    14/02/92  J.SANTOS  CR-252     MESTRE DE VEICULOS CONVERTIDO CR0252  
002400*                                    DE ISAM PARA LINE SEQUENTIAL CR0252  
002500*    30/09/93  M.REIS    CR-291     INCLUIDA REGRAVACAO COMPLETA  CR0291  
002600*                                    DO MESTRE DE VEICULOS NO FIM CR0291  
002700*                                    DO JOB (ATUALIZA O STATUS)   CR0291  
002800*    09/09/98  M.REIS    Y2K-08     CAMPO DATA DA LOCACAO JA      Y2K0008 
002900*                                    EM AAAA-MM-DD - SEM PENDENCIAY2K0008 
003000*    03/04/00  M.REIS    CR-341     LIMITE DAS TABELAS ELEVADO    CR0341  
003100*                                    PARA 500 VEICULOS/CLIENTES   CR0341  
003200*    21/01/03  C.DIAS    CR-362     GUARDA DE IDEMPOTENCIA PARA   CR0362  
003300*                                    LOCACAO/DEVOLUCAO REPETIDA   CR0362  
003400*    09/03/05  C.DIAS    CR-370     CARGA DA FROTA REJEITA AGORA  CR0370  
003500*                                    TIPO DE VEICULO DESCONHECIDO CR0370  
003600*                                    IGUAL AO FILTRO DO CADVEIC   CR0370  
003700*    14/03/05  C.DIAS    CR-371     FILLER DO REG-LOCACAO CORRIGE CR0371  
003800*                                    DE 02 P/ 03 BYTES (SOMAVA 39,CR0371  
003900*                                    FALTAVA 1 P/ OS 40 DO FD)    CR0371  
004000*    22/03/05  C.DIAS    CR-372     CARGA PASSA A EXIGIR OS CAMPOSCR0372  
004100*                                    OBRIGATORIOS DE CADA TIPO DE CR0372  
004200*                                    VEICULO (LUGARES/HP/TURBO/   CR0372  
004300*                                    SIDECAR/CAPACIDADE DE CARGA) CR0372  
004400*    29/03/05  C.DIAS    CR-373     REMOVIDOS MNEMONICO DE IM-    CR0373  
004500*                                    PRESSORA E CLASSE PLACA-CARACCR0373  
004600*                                    TER DO SPECIAL-NAMES, NENHUM CR0373  
004700*                                    DOS DOIS USADO NESTE PROGRAMACR0373  
004800*----------------------------------------------------------------         
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT VEICULOS ASSIGN TO VEICULOS                                   
005600                 ORGANIZATION LINE SEQUENTIAL                             
005700                 FILE STATUS STATVEI-ARQ.                                 
005800                                                                          
005900     SELECT CLIENTES ASSIGN TO CLIENTES                                   
006000                 ORGANIZATION LINE SEQUENTIAL                             
006100                 FILE STATUS STATCLI-ARQ.                                 
006200                                                                          
006300     SELECT LOCACOES ASSIGN TO LOCACOES                                   
006400                 ORGANIZATION LINE SEQUENTIAL                             
006500                 FILE STATUS STATLOC-ARQ.                                 
006600                                                                          
006700     SELECT TRANSACOES ASSIGN TO TRANSACOES                               
006800                 ORGANIZATION LINE SEQUENTIAL                             
006900                 FILE STATUS STATTRN-ARQ.                                 
007000                                                                          
007100     SELECT RELATORIO ASSIGN TO RELATORIO                                 
007200                 ORGANIZATION LINE SEQUENTIAL                             
007300                 FILE STATUS STATREL-ARQ.                                 
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  VEICULOS                                                             
007800     LABEL RECORD STANDARD                                                
007900     VALUE OF FILE-ID 'VEICULOS.DAT'                                      
008000     RECORD CONTAINS 80 CHARACTERS.                                       
008100 01  REG-VEICULO.                                                         
008200     05  VEI-TIPO                 PIC X(10).                              
008300     05  VEI-PLACA                PIC X(06).                              
008400     05  VEI-MARCA                PIC X(15).                              
008500     05  VEI-MODELO               PIC X(15).                              
008600     05  VEI-ANO                  PIC 9(04).                              
008700     05  VEI-STATUS               PIC X(09).                              
008800     05  VEI-LUGARES              PIC 9(02).                              
008900     05  VEI-HP                   PIC 9(04).                              
009000     05  VEI-TURBO                PIC X(01).                              
009100     05  VEI-SIDECAR              PIC X(01).                              
009200     05  VEI-CAPAC-CARGA          PIC 9(05)V99.                           
009300     05  FILLER                   PIC X(06).                              
009400                                                                          
009500 FD  CLIENTES                                                             
009600     LABEL RECORD STANDARD                                                
009700     VALUE OF FILE-ID 'CLIENTES.DAT'                                      
009800     RECORD CONTAINS 40 CHARACTERS.                                       
009900 01  REG-CLIENTE.                                                         
010000     05  CLI-CODIGO               PIC 9(06).                              
010100     05  CLI-NOME                 PIC X(30).                              
010200     05  FILLER                   PIC X(04).                              
010300                                                                          
010400 FD  LOCACOES                                                             
010500     LABEL RECORD STANDARD                                                
010600     VALUE OF FILE-ID 'LOCACOES.DAT'                                      
010700     RECORD CONTAINS 40 CHARACTERS.                                       
010800 01  REG-LOCACAO.                                                         
010900     05  LOC-TIPO                 PIC X(06).                              
011000     05  LOC-PLACA                PIC X(06).                              
011100     05  LOC-CLIENTE              PIC 9(06).                              
011200     05  LOC-DATA                 PIC X(10).                              
011300     05  LOC-VALOR                PIC S9(07)V99.                          
011400     05  FILLER                   PIC X(03).                              
011500                                                                          
011600 FD  TRANSACOES                                                           
011700     LABEL RECORD STANDARD                                                
011800     VALUE OF FILE-ID 'TRANSACOES.DAT'                                    
011900     RECORD CONTAINS 100 CHARACTERS.                                      
012000 01  REG-TRANSIN.                                                         
012100     05  TRN-TIPO-REQ            PIC X(10).                               
012200     05  TRN-PAYLOAD             PIC X(80).                               
012300     05  TRN-PAYLOAD-VEIC REDEFINES TRN-PAYLOAD.                          
012400         10  TRV-TIPO             PIC X(10).                              
012500         10  TRV-PLACA            PIC X(06).                              
012600         10  TRV-MARCA            PIC X(15).                              
012700         10  TRV-MODELO           PIC X(15).                              
012800         10  TRV-ANO              PIC 9(04).                              
012900         10  TRV-LUGARES          PIC 9(02).                              
013000         10  TRV-HP               PIC 9(04).                              
013100         10  TRV-TURBO            PIC X(01).                              
013200         10  TRV-SIDECAR          PIC X(01).                              
013300         10  TRV-CAPAC-CARGA      PIC 9(05)V99.                           
013400         10  FILLER               PIC X(15).                              
013500     05  TRN-PAYLOAD-CLI REDEFINES TRN-PAYLOAD.                           
013600         10  TRC-CODIGO           PIC 9(06).                              
013700         10  TRC-NOME             PIC X(30).                              
013800         10  FILLER               PIC X(44).                              
013900     05  TRN-PAYLOAD-LOC REDEFINES TRN-PAYLOAD.                           
014000         10  TRL-PLACA            PIC X(06).                              
014100         10  TRL-CLIENTE          PIC 9(06).                              
014200         10  TRL-DATA             PIC X(10).                              
014300         10  TRL-VALOR            PIC S9(07)V99.                          
014400         10  FILLER               PIC X(49).                              
014500     05  FILLER                  PIC X(10).                               
014600                                                                          
014700 FD  RELATORIO                                                            
014800     LABEL RECORD OMITTED.                                                
014900 01  REG-RELATORIO                PIC X(80).                              
015000                                                                          
015100 WORKING-STORAGE SECTION.                                                 
015200 77  STATVEI-ARQ                  PIC X(02) VALUE SPACES.                 
015300 77  STATCLI-ARQ                  PIC X(02) VALUE SPACES.                 
015400 77  STATLOC-ARQ                  PIC X(02) VALUE SPACES.                 
015500 77  STATTRN-ARQ                  PIC X(02) VALUE SPACES.                 
015600 77  STATREL-ARQ                  PIC X(02) VALUE SPACES.                 
015700 01  WS-FIM-TRN                   PIC X(01) VALUE 'N'.                    
015800     88  FIM-TRANSACOES                     VALUE 'S'.                    
015900 01  WS-VEI-ACHOU                 PIC X(01) VALUE 'N'.                    
016000     88  VEICULO-ENCONTRADO                 VALUE 'S'.                    
016100 01  WS-CLI-ACHOU                 PIC X(01) VALUE 'N'.                    
016200     88  CLIENTE-ENCONTRADO                 VALUE 'S'.                    
016300 77  WS-QTD-VEICULOS      COMP    PIC S9(04) VALUE ZERO.                  
016400 77  WS-QTD-CLIENTES      COMP    PIC S9(04) VALUE ZERO.                  
016500 01  WS-IDX-VEI-ACHADO    COMP    PIC S9(04) VALUE ZERO.                  
016600 01  WS-IDX-CLI-ACHADO    COMP    PIC S9(04) VALUE ZERO.                  
016700 01  WS-MSG                       PIC X(80) VALUE SPACES.                 
016800 01  WS-VALOR-EDITADO             PIC Z(06)9.99.                          
016900 01  WS-PLACA-MAIUSC              PIC X(06).                              
017000 01  WS-TAB-PLACA-MAIUSC          PIC X(06).                              
017100 01  WS-ALFA-MIN                  PIC X(26)                               
017200         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
017300 01  WS-ALFA-MAI                  PIC X(26)                               
017400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
017500                                                                          
017600 01  TAB-VEICULOS.                                                        
017700     05  TAB-VEI-ITEM OCCURS 500 TIMES                                    
017800                      INDEXED BY IDX-VEI-TAB.                             
017900         10  TVE-TIPO             PIC X(10).                              
018000         10  TVE-PLACA            PIC X(06).                              
018100         10  TVE-MARCA            PIC X(15).                              
018200         10  TVE-MODELO           PIC X(15).                              
018300         10  TVE-ANO              PIC 9(04).                              
018400         10  TVE-STATUS           PIC X(09).                              
018500         10  TVE-LUGARES          PIC 9(02).                              
018600         10  TVE-HP               PIC 9(04).                              
018700         10  TVE-TURBO            PIC X(01).                              
018800         10  TVE-SIDECAR          PIC X(01).                              
018900         10  TVE-CAPAC-CARGA      PIC 9(05)V99.                           
019000                                                                          
019100 01  TAB-CLIENTES.                                                        
019200     05  TAB-CLI-ITEM OCCURS 500 TIMES                                    
019300                      INDEXED BY IDX-CLI-TAB.                             
019400         10  TCL-CODIGO           PIC 9(06).                              
019500         10  TCL-NOME             PIC X(30).                              
019600                                                                          
019700 PROCEDURE DIVISION.                                                      
019800 PROGRAM-BEGIN.                                                           
019900     PERFORM 0010-ABRE-ARQUIVOS.                                          
020000     PERFORM 0020-CARREGA-TAB-VEICULOS.                                   
020100     PERFORM 0030-CARREGA-TAB-CLIENTES.                                   
020200     PERFORM 0035-ABRE-GRAVACAO-LOCACOES.                                 
020300     PERFORM 0100-LE-TRANSACAO                                            
020400         UNTIL FIM-TRANSACOES.                                            
020500     PERFORM 0900-ENCERRA-ARQUIVOS.                                       
020600     PERFORM 0950-REGRAVA-VEICULOS.                                       
020700     STOP RUN.                                                            
020800                                                                          
020900 0010-ABRE-ARQUIVOS.                                                      
021000     OPEN INPUT TRANSACOES.                                               
021100     IF STATTRN-ARQ NOT = '00'                                            
021200         DISPLAY 'LOCACAO - ERRO ABRINDO TRANSACOES ' STATTRN-ARQ         
021300         STOP RUN.                                                        
021400     OPEN OUTPUT RELATORIO.                                               
021500                                                                          
021600 0020-CARREGA-TAB-VEICULOS.                                               
021700     MOVE ZERO TO WS-QTD-VEICULOS.                                        
021800     OPEN INPUT VEICULOS.                                                 
021900     IF STATVEI-ARQ = '35'                                                
022000         GO TO 0029-FIM-CARGA-VEI.                                        
022100     IF STATVEI-ARQ NOT = '00'                                            
022200         DISPLAY 'LOCACAO - ERRO ABRINDO VEICULOS ' STATVEI-ARQ           
022300         STOP RUN.                                                        
022400 0021-LE-VEICULO.                                                         
022500     READ VEICULOS                                                        
022600         AT END GO TO 0028-FECHA-CARGA-VEI.                               
022700     IF VEI-TIPO NOT = 'CAR'        AND                                   
022800        VEI-TIPO NOT = 'SPORTCAR'   AND                                   
022900        VEI-TIPO NOT = 'MOTORCYCLE' AND                                   
023000        VEI-TIPO NOT = 'TRUCK'                                            
023100         GO TO 0021-LE-VEICULO.                                           
023200     IF VEI-TIPO = 'CAR' AND VEI-LUGARES NOT > ZERO                       
023300         GO TO 0021-LE-VEICULO.                                           
023400     IF VEI-TIPO = 'SPORTCAR' AND VEI-LUGARES NOT > ZERO                  
023500         GO TO 0021-LE-VEICULO.                                           
023600     IF VEI-TIPO = 'SPORTCAR' AND VEI-HP NOT > ZERO                       
023700         GO TO 0021-LE-VEICULO.                                           
023800     IF VEI-TIPO = 'SPORTCAR' AND                                         
023900        VEI-TURBO NOT = 'Y' AND VEI-TURBO NOT = 'N'                       
024000         GO TO 0021-LE-VEICULO.                                           
024100     IF VEI-TIPO = 'MOTORCYCLE' AND                                       
024200        VEI-SIDECAR NOT = 'Y' AND VEI-SIDECAR NOT = 'N'                   
024300         GO TO 0021-LE-VEICULO.                                           
024400     IF VEI-TIPO = 'TRUCK' AND VEI-CAPAC-CARGA NOT > ZERO                 
024500         GO TO 0021-LE-VEICULO.                                           
024600     ADD 1 TO WS-QTD-VEICULOS.                                            
024700     SET IDX-VEI-TAB TO WS-QTD-VEICULOS.                                  
024800     MOVE VEI-TIPO         TO TVE-TIPO (IDX-VEI-TAB).                     
024900     MOVE VEI-PLACA        TO TVE-PLACA (IDX-VEI-TAB).                    
025000     MOVE VEI-MARCA        TO TVE-MARCA (IDX-VEI-TAB).                    
025100     MOVE VEI-MODELO       TO TVE-MODELO (IDX-VEI-TAB).                   
025200     MOVE VEI-ANO          TO TVE-ANO (IDX-VEI-TAB).                      
025300     MOVE VEI-STATUS       TO TVE-STATUS (IDX-VEI-TAB).                   
025400     MOVE VEI-LUGARES      TO TVE-LUGARES (IDX-VEI-TAB).                  
025500     MOVE VEI-HP           TO TVE-HP (IDX-VEI-TAB).                       
025600     MOVE VEI-TURBO        TO TVE-TURBO (IDX-VEI-TAB).                    
025700     MOVE VEI-SIDECAR      TO TVE-SIDECAR (IDX-VEI-TAB).                  
025800     MOVE VEI-CAPAC-CARGA  TO TVE-CAPAC-CARGA (IDX-VEI-TAB).              
025900     GO TO 0021-LE-VEICULO.                                               
026000 0028-FECHA-CARGA-VEI.                                                    
026100     CLOSE VEICULOS.                                                      
026200 0029-FIM-CARGA-VEI.                                                      
026300     EXIT.                                                                
026400                                                                          
026500 0030-CARREGA-TAB-CLIENTES.                                               
026600     MOVE ZERO TO WS-QTD-CLIENTES.                                        
026700     OPEN INPUT CLIENTES.                                                 
026800     IF STATCLI-ARQ = '35'                                                
026900         GO TO 0039-FIM-CARGA-CLI.                                        
027000     IF STATCLI-ARQ NOT = '00'                                            
027100         DISPLAY 'LOCACAO - ERRO ABRINDO CLIENTES ' STATCLI-ARQ           
027200         STOP RUN.                                                        
027300 0031-LE-CLIENTE.                                                         
027400     READ CLIENTES                                                        
027500         AT END GO TO 0038-FECHA-CARGA-CLI.                               
027600     ADD 1 TO WS-QTD-CLIENTES.                                            
027700     SET IDX-CLI-TAB TO WS-QTD-CLIENTES.                                  
027800     MOVE CLI-CODIGO TO TCL-CODIGO (IDX-CLI-TAB).                         
027900     MOVE CLI-NOME   TO TCL-NOME (IDX-CLI-TAB).                           
028000     GO TO 0031-LE-CLIENTE.                                               
028100 0038-FECHA-CARGA-CLI.                                                    
028200     CLOSE CLIENTES.                                                      
028300 0039-FIM-CARGA-CLI.                                                      
028400     EXIT.                                                                
028500                                                                          
028600 0035-ABRE-GRAVACAO-LOCACOES.                                             
028700     OPEN INPUT LOCACOES.                                                 
028800     IF STATLOC-ARQ = '35'                                                
028900         OPEN OUTPUT LOCACOES                                             
029000     ELSE                                                                 
029100         CLOSE LOCACOES                                                   
029200         OPEN EXTEND LOCACOES.                                            
029300                                                                          
029400 0100-LE-TRANSACAO.                                                       
029500     READ TRANSACOES                                                      
029600         AT END                                                           
029700             MOVE 'S' TO WS-FIM-TRN                                       
029800             GO TO 0190-SAIDA.                                            
029900     IF TRN-TIPO-REQ = 'RENT'                                             
030000         PERFORM 0200-LOCALIZA-VEICULO                                    
030100         PERFORM 0210-LOCALIZA-CLIENTE                                    
030200         PERFORM 0300-PROCESSA-LOCACAO                                    
030300         GO TO 0190-SAIDA.                                                
030400     IF TRN-TIPO-REQ = 'RETURN'                                           
030500         PERFORM 0200-LOCALIZA-VEICULO                                    
030600         PERFORM 0210-LOCALIZA-CLIENTE                                    
030700         PERFORM 0310-PROCESSA-DEVOLUCAO                                  
030800         GO TO 0190-SAIDA.                                                
030900 0190-SAIDA.                                                              
031000     EXIT.                                                                
031100                                                                          
031200 0200-LOCALIZA-VEICULO.                                                   
031300     MOVE 'N' TO WS-VEI-ACHOU.                                            
031400     MOVE ZERO TO WS-IDX-VEI-ACHADO.                                      
031500     MOVE TRL-PLACA TO WS-PLACA-MAIUSC.                                   
031600     INSPECT WS-PLACA-MAIUSC CONVERTING WS-ALFA-MIN                       
031700         TO WS-ALFA-MAI.                                                  
031800     PERFORM 0220-TESTA-ITEM-VEI THRU 0220-SAIDA                          
031900         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
032000         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS                              
032100            OR VEICULO-ENCONTRADO.                                        
032200                                                                          
032300 0220-TESTA-ITEM-VEI.                                                     
032400     MOVE TVE-PLACA (IDX-VEI-TAB) TO WS-TAB-PLACA-MAIUSC.                 
032500     INSPECT WS-TAB-PLACA-MAIUSC CONVERTING WS-ALFA-MIN                   
032600         TO WS-ALFA-MAI.                                                  
032700     IF WS-TAB-PLACA-MAIUSC NOT = WS-PLACA-MAIUSC                         
032800         GO TO 0220-SAIDA.                                                
032900     MOVE 'S' TO WS-VEI-ACHOU.                                            
033000     SET WS-IDX-VEI-ACHADO TO IDX-VEI-TAB.                                
033100 0220-SAIDA.                                                              
033200     EXIT.                                                                
033300                                                                          
033400 0210-LOCALIZA-CLIENTE.                                                   
033500     MOVE 'N' TO WS-CLI-ACHOU.                                            
033600     MOVE ZERO TO WS-IDX-CLI-ACHADO.                                      
033700     PERFORM 0230-TESTA-ITEM-CLI THRU 0230-SAIDA                          
033800         VARYING IDX-CLI-TAB FROM 1 BY 1                                  
033900         UNTIL IDX-CLI-TAB > WS-QTD-CLIENTES                              
034000            OR CLIENTE-ENCONTRADO.                                        
034100                                                                          
034200 0230-TESTA-ITEM-CLI.                                                     
034300     IF TCL-CODIGO (IDX-CLI-TAB) NOT = TRL-CLIENTE                        
034400         GO TO 0230-SAIDA.                                                
034500     MOVE 'S' TO WS-CLI-ACHOU.                                            
034600     SET WS-IDX-CLI-ACHADO TO IDX-CLI-TAB.                                
034700 0230-SAIDA.                                                              
034800     EXIT.                                                                
034900                                                                          
035000 0300-PROCESSA-LOCACAO.                                                   
035100     SET IDX-VEI-TAB TO WS-IDX-VEI-ACHADO.                                
035200     SET IDX-CLI-TAB TO WS-IDX-CLI-ACHADO.                                
035300     IF NOT VEICULO-ENCONTRADO OR NOT CLIENTE-ENCONTRADO                  
035400         MOVE SPACES TO WS-MSG                                            
035500         STRING 'Error: vehicle or customer not found.'                   
035600             DELIMITED BY SIZE INTO WS-MSG                                
035700         PERFORM 0810-ESCREVE-LINHA                                       
035800         GO TO 0390-SAIDA.                                                
035900     IF TVE-STATUS (IDX-VEI-TAB) NOT = 'AVAILABLE'                        
036000         MOVE SPACES TO WS-MSG                                            
036100         STRING 'Vehicle is not available.'                               
036200             DELIMITED BY SIZE INTO WS-MSG                                
036300         PERFORM 0810-ESCREVE-LINHA                                       
036400         GO TO 0390-SAIDA.                                                
036500     MOVE 'RENTED' TO TVE-STATUS (IDX-VEI-TAB).                           
036600     MOVE 'RENT'   TO LOC-TIPO.                                           
036700     PERFORM 0400-GRAVA-LOCACAO.                                          
036800     MOVE SPACES TO WS-MSG.                                               
036900     MOVE TRL-VALOR TO WS-VALOR-EDITADO.                                  
037000     STRING 'Vehicle rented to ' TCL-NOME (IDX-CLI-TAB)                   
037100         ' for ' WS-VALOR-EDITADO                                         
037200         DELIMITED BY SIZE INTO WS-MSG.                                   
037300     PERFORM 0810-ESCREVE-LINHA.                                          
037400 0390-SAIDA.                                                              
037500     EXIT.                                                                
037600                                                                          
037700 0310-PROCESSA-DEVOLUCAO.                                                 
037800     SET IDX-VEI-TAB TO WS-IDX-VEI-ACHADO.                                
037900     SET IDX-CLI-TAB TO WS-IDX-CLI-ACHADO.                                
038000     IF NOT VEICULO-ENCONTRADO OR NOT CLIENTE-ENCONTRADO                  
038100         MOVE SPACES TO WS-MSG                                            
038200         STRING 'Error: vehicle or customer not found.'                   
038300             DELIMITED BY SIZE INTO WS-MSG                                
038400         PERFORM 0810-ESCREVE-LINHA                                       
038500         GO TO 0391-SAIDA.                                                
038600     IF TVE-STATUS (IDX-VEI-TAB) NOT = 'RENTED'                           
038700         MOVE SPACES TO WS-MSG                                            
038800         STRING 'Vehicle is not rented.'                                  
038900             DELIMITED BY SIZE INTO WS-MSG                                
039000         PERFORM 0810-ESCREVE-LINHA                                       
039100         GO TO 0391-SAIDA.                                                
039200     MOVE 'AVAILABLE' TO TVE-STATUS (IDX-VEI-TAB).                        
039300     MOVE 'RETURN' TO LOC-TIPO.                                           
039400     PERFORM 0400-GRAVA-LOCACAO.                                          
039500     MOVE SPACES TO WS-MSG.                                               
039600     MOVE TRL-VALOR TO WS-VALOR-EDITADO.                                  
039700     STRING 'Vehicle returned by ' TCL-NOME (IDX-CLI-TAB)                 
039800         ' fees ' WS-VALOR-EDITADO                                        
039900         DELIMITED BY SIZE INTO WS-MSG.                                   
040000     PERFORM 0810-ESCREVE-LINHA.                                          
040100 0391-SAIDA.                                                              
040200     EXIT.                                                                
040300                                                                          
040400 0400-GRAVA-LOCACAO.                                                      
040500     MOVE TVE-PLACA (IDX-VEI-TAB) TO LOC-PLACA.                           
040600     MOVE TRL-CLIENTE TO LOC-CLIENTE.                                     
040700     MOVE TRL-DATA    TO LOC-DATA.                                        
040800     MOVE TRL-VALOR   TO LOC-VALOR.                                       
040900     WRITE REG-LOCACAO.                                                   
041000                                                                          
041100 0810-ESCREVE-LINHA.                                                      
041200     MOVE SPACES TO REG-RELATORIO.                                        
041300     MOVE WS-MSG TO REG-RELATORIO.                                        
041400     WRITE REG-RELATORIO.                                                 
041500                                                                          
041600 0900-ENCERRA-ARQUIVOS.                                                   
041700     CLOSE TRANSACOES.                                                    
041800     CLOSE LOCACOES.                                                      
041900     CLOSE RELATORIO.                                                     
042000                                                                          
042100 0950-REGRAVA-VEICULOS.                                                   
042200     OPEN OUTPUT VEICULOS.                                                
042300     IF WS-QTD-VEICULOS = ZERO                                            
042400         GO TO 0959-FIM-REGRAVA.                                          
042500     PERFORM 0960-GRAVA-ITEM-VEI                                          
042600         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
042700         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS.                             
042800 0959-FIM-REGRAVA.                                                        
042900     CLOSE VEICULOS.                                                      
043000                                                                          
043100 0960-GRAVA-ITEM-VEI.                                                     
043200     MOVE SPACES              TO REG-VEICULO.                             
043300     MOVE TVE-TIPO (IDX-VEI-TAB)        TO VEI-TIPO.                      
043400     MOVE TVE-PLACA (IDX-VEI-TAB)       TO VEI-PLACA.                     
043500     MOVE TVE-MARCA (IDX-VEI-TAB)       TO VEI-MARCA.                     
043600     MOVE TVE-MODELO (IDX-VEI-TAB)      TO VEI-MODELO.                    
043700     MOVE TVE-ANO (IDX-VEI-TAB)         TO VEI-ANO.                       
043800     MOVE TVE-STATUS (IDX-VEI-TAB)      TO VEI-STATUS.                    
043900     MOVE TVE-LUGARES (IDX-VEI-TAB)     TO VEI-LUGARES.                   
044000     MOVE TVE-HP (IDX-VEI-TAB)          TO VEI-HP.                        
044100     MOVE TVE-TURBO (IDX-VEI-TAB)       TO VEI-TURBO.                     
044200     MOVE TVE-SIDECAR (IDX-VEI-TAB)     TO VEI-SIDECAR.                   
044300     MOVE TVE-CAPAC-CARGA (IDX-VEI-TAB) TO VEI-CAPAC-CARGA.               
044400     WRITE REG-VEICULO.                                                   
