000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RELLOCA-COB.                                                 
000300 AUTHOR. C. DIAS.                                                         
000400 INSTALLATION. METRO FLEET RENTAL CO - DATA PROCESSING.                   
000500 DATE-WRITTEN. 02/09/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP PERSONNEL ONLY.           
000800*----------------------------------------------------------------         
000900*    FINALIDADE : EMITE OS RELATORIOS DA LOCADORA - RELACAO DA            
001000*    FROTA (TODOS OU SOMENTE DISPONIVEIS), RELACAO DE CLIENTES E          
001100*    HISTORICO DE LOCACOES/DEVOLUCOES COM TOTAIS.  CARREGA AS             
001200*    TRES TABELAS E VALIDA O HISTORICO CONTRA FROTA E CLIENTES.           
001300*----------------------------------------------------------------         
001400*    CHANGE LOG                                                           
001500*    DATA      PROGR.    PEDIDO     DESCRICAO                     CR-LOG  
001600*    --------  --------  ---------  ---------------------------   CR-LOG  
001700*    02/09/87  RAA       INIT       PROGRAMA ORIGINAL             CR0004  
001800*    25/01/89  RAA       CR-148     RELATORIO DE FROTA ACEITA     CR0148  
001900*                                    FILTRO SOMENTE DISPONIVEIS   CR0148  
002000*    11/08/90  RAA       CR-212     HISTORICO DESCARTA REGISTROS  CR0212  
002100*                                    SEM VEICULO OU CLIENTE VALIDOCR0212  
002200*    20/03/92  J.SANTOS  CR-259     MESTRES CONVERTIDOS DE ISAM   CR0259  
002300*                                    PARA LINE SEQUENTIAL         CR0259  
002400*    14/11/94  M.REIS    CR-301     REMOVIDA OPCAO DE SAIDA POR   CR0301  
002500*                                    TELA - SOMENTE IMPRESSAO     CR0301  
002600*    09/09/98  M.REIS    Y2K-09     DATAS DO HISTORICO JA EM      Y2K0009 
002700*                                    AAAA-MM-DD - SEM PENDENCIA   Y2K0009 
002800*    03/04/00  M.REIS    CR-342     LIMITE DAS TABELAS ELEVADO    CR0342  
002900*                                    PARA 500 ITENS CADA          CR0342  
003000*    08/06/04  C.DIAS    CR-398     INCLUIDOS TOTAIS DE LOCACAO   CR0398  
003100*                                    E DEVOLUCAO NO FIM DO        CR0398  
003200*                                    HISTORICO                    CR0398  
003300*    09/03/05  C.DIAS    CR-405     CARGA DA FROTA REJEITA AGORA  CR0405  
003400*                                    TIPO DE VEICULO DESCONHECIDO CR0405  
003500*                                    IGUAL AO FILTRO DO CADVEIC   CR0405  
003600*    14/03/05  C.DIAS    CR-406     FILLER DO REG-LOCACAO CORRIGE CR0406  
003700*                                    DE 02 P/ 03 BYTES (SOMAVA 39,CR0406  
003800*                                    FALTAVA 1 P/ OS 40 DO FD)    CR0406  
003900*    22/03/05  C.DIAS    CR-407     CARGA PASSA A EXIGIR OS CAMPOSCR0407  
004000*                                    OBRIGATORIOS DE CADA TIPO DE CR0407  
004100*                                    VEICULO (LUGARES/HP/TURBO/   CR0407  
004200*                                    SIDECAR/CAPACIDADE DE CARGA) CR0407  
004300*    29/03/05  C.DIAS    CR-408     REMOVIDO MNEMONICO DE IMPRES- CR0408  
004400*                                    SORA NAO USADO DO SPECIAL-NAMCR0408  
004500*                                    (RELATORIOS USAM AFTER PAGE  CR0408  
004600*                                    LITERAL, NAO O MNEMONICO)    CR0408  
004700*----------------------------------------------------------------         
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT VEICULOS ASSIGN TO VEICULOS                                   
005500                 ORGANIZATION LINE SEQUENTIAL                             
005600                 FILE STATUS STATVEI-ARQ.                                 
005700                                                                          
005800     SELECT CLIENTES ASSIGN TO CLIENTES                                   
005900                 ORGANIZATION LINE SEQUENTIAL                             
006000                 FILE STATUS STATCLI-ARQ.                                 
006100                                                                          
006200     SELECT LOCACOES ASSIGN TO LOCACOES                                   
006300                 ORGANIZATION LINE SEQUENTIAL                             
006400                 FILE STATUS STATLOC-ARQ.                                 
006500                                                                          
006600     SELECT TRANSACOES ASSIGN TO TRANSACOES                               
006700                 ORGANIZATION LINE SEQUENTIAL                             
006800                 FILE STATUS STATTRN-ARQ.                                 
006900                                                                          
007000     SELECT RELATORIO ASSIGN TO RELATORIO                                 
007100                 ORGANIZATION LINE SEQUENTIAL                             
007200                 FILE STATUS STATREL-ARQ.                                 
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  VEICULOS                                                             
007700     LABEL RECORD STANDARD                                                
007800     VALUE OF FILE-ID 'VEICULOS.DAT'                                      
007900     RECORD CONTAINS 80 CHARACTERS.                                       
008000 01  REG-VEICULO.                                                         
008100     05  VEI-TIPO                 PIC X(10).                              
008200     05  VEI-PLACA                PIC X(06).                              
008300     05  VEI-MARCA                PIC X(15).                              
008400     05  VEI-MODELO               PIC X(15).                              
008500     05  VEI-ANO                  PIC 9(04).                              
008600     05  VEI-STATUS               PIC X(09).                              
008700     05  VEI-LUGARES              PIC 9(02).                              
008800     05  VEI-HP                   PIC 9(04).                              
008900     05  VEI-TURBO                PIC X(01).                              
009000     05  VEI-SIDECAR              PIC X(01).                              
009100     05  VEI-CAPAC-CARGA          PIC 9(05)V99.                           
009200     05  FILLER                   PIC X(06).                              
009300                                                                          
009400 FD  CLIENTES                                                             
009500     LABEL RECORD STANDARD                                                
009600     VALUE OF FILE-ID 'CLIENTES.DAT'                                      
009700     RECORD CONTAINS 40 CHARACTERS.                                       
009800 01  REG-CLIENTE.                                                         
009900     05  CLI-CODIGO               PIC 9(06).                              
010000     05  CLI-NOME                 PIC X(30).                              
010100     05  FILLER                   PIC X(04).                              
010200                                                                          
010300 FD  LOCACOES                                                             
010400     LABEL RECORD STANDARD                                                
010500     VALUE OF FILE-ID 'LOCACOES.DAT'                                      
010600     RECORD CONTAINS 40 CHARACTERS.                                       
010700 01  REG-LOCACAO.                                                         
010800     05  LOC-TIPO                 PIC X(06).                              
010900     05  LOC-PLACA                PIC X(06).                              
011000     05  LOC-CLIENTE              PIC 9(06).                              
011100     05  LOC-DATA                 PIC X(10).                              
011200     05  LOC-VALOR                PIC S9(07)V99.                          
011300     05  FILLER                   PIC X(03).                              
011400                                                                          
011500 FD  TRANSACOES                                                           
011600     LABEL RECORD STANDARD                                                
011700     VALUE OF FILE-ID 'TRANSACOES.DAT'                                    
011800     RECORD CONTAINS 100 CHARACTERS.                                      
011900 01  REG-TRANSIN.                                                         
012000     05  TRN-TIPO-REQ            PIC X(10).                               
012100     05  TRN-PAYLOAD             PIC X(80).                               
012200     05  TRN-PAYLOAD-VEIC REDEFINES TRN-PAYLOAD.                          
012300         10  TRV-TIPO             PIC X(10).                              
012400         10  TRV-PLACA            PIC X(06).                              
012500         10  FILLER               PIC X(64).                              
012600     05  TRN-PAYLOAD-CLI REDEFINES TRN-PAYLOAD.                           
012700         10  TRC-CODIGO           PIC 9(06).                              
012800         10  TRC-NOME             PIC X(30).                              
012900         10  FILLER               PIC X(44).                              
013000     05  TRN-PAYLOAD-LOC REDEFINES TRN-PAYLOAD.                           
013100         10  TRL-PLACA            PIC X(06).                              
013200         10  TRL-CLIENTE          PIC 9(06).                              
013300         10  FILLER               PIC X(68).                              
013400     05  FILLER                  PIC X(10).                               
013500                                                                          
013600 FD  RELATORIO                                                            
013700     LABEL RECORD OMITTED.                                                
013800 01  REG-RELATORIO                PIC X(80).                              
013900                                                                          
014000 WORKING-STORAGE SECTION.                                                 
014100 77  STATVEI-ARQ                  PIC X(02) VALUE SPACES.                 
014200 77  STATCLI-ARQ                  PIC X(02) VALUE SPACES.                 
014300 77  STATLOC-ARQ                  PIC X(02) VALUE SPACES.                 
014400 77  STATTRN-ARQ                  PIC X(02) VALUE SPACES.                 
014500 77  STATREL-ARQ                  PIC X(02) VALUE SPACES.                 
014600 01  WS-FIM-TRN                   PIC X(01) VALUE 'N'.                    
014700     88  FIM-TRANSACOES                     VALUE 'S'.                    
014800 01  WS-VEI-ACHOU                 PIC X(01) VALUE 'N'.                    
014900     88  VEICULO-ENCONTRADO                 VALUE 'S'.                    
015000 01  WS-CLI-ACHOU                 PIC X(01) VALUE 'N'.                    
015100     88  CLIENTE-ENCONTRADO                 VALUE 'S'.                    
015200 77  WS-QTD-VEICULOS      COMP    PIC S9(04) VALUE ZERO.                  
015300 77  WS-QTD-CLIENTES      COMP    PIC S9(04) VALUE ZERO.                  
015400 77  WS-QTD-LOCACOES      COMP    PIC S9(04) VALUE ZERO.                  
015500 01  WS-CONT-LIN          COMP    PIC S9(04) VALUE 99.                    
015600 01  WS-CONT-PAG          COMP    PIC S9(05) VALUE ZERO.                  
015700 77  WS-QTD-RENT          COMP    PIC S9(04) VALUE ZERO.                  
015800 77  WS-QTD-RETURN        COMP    PIC S9(04) VALUE ZERO.                  
015900 01  WS-TOTAL-RENT                PIC S9(07)V99 VALUE ZERO.               
016000 01  WS-TOTAL-RETURN              PIC S9(07)V99 VALUE ZERO.               
016100                                                                          
016200 01  CAB1-FROTA.                                                          
016300     05  FILLER                  PIC X(33) VALUE 'FROTA'.                 
016400     05  FILLER        PIC X(37) VALUE 'METRO FLEET RENTAL CO'.           
016500     05  FILLER                  PIC X(04) VALUE 'PAG.'.                  
016600     05  PAG-CAB1-FROTA          PIC ZZ.ZZ9.                              
016700 01  CAB2-FROTA.                                                          
016800     05  FILLER                  PIC X(20) VALUE SPACES.                  
016900     05  FILLER                  PIC X(60) VALUE                          
017000         'RELACAO DA FROTA DA LOCADORA'.                                  
017100 01  CAB3-FROTA.                                                          
017200     05  FILLER                  PIC X(80) VALUE                          
017300         '  TYPE      PLATE   MAKE          MODEL           YEAR'.        
017400 01  DET1-FROTA.                                                          
017500     05  TIPO-DET1-FRO           PIC X(10).                               
017600     05  FILLER                  PIC X(02) VALUE SPACES.                  
017700     05  PLACA-DET1-FRO          PIC X(06).                               
017800     05  FILLER                  PIC X(03) VALUE SPACES.                  
017900     05  MARCA-DET1-FRO          PIC X(15).                               
018000     05  MODELO-DET1-FRO         PIC X(15).                               
018100     05  ANO-DET1-FRO            PIC 9(04).                               
018200     05  FILLER                  PIC X(19) VALUE SPACES.                  
018300                                                                          
018400 01  CAB1-CLIE.                                                           
018500     05  FILLER                  PIC X(33) VALUE 'CLIENTES'.              
018600     05  FILLER        PIC X(37) VALUE 'METRO FLEET RENTAL CO'.           
018700     05  FILLER                  PIC X(04) VALUE 'PAG.'.                  
018800     05  PAG-CAB1-CLIE           PIC ZZ.ZZ9.                              
018900 01  CAB2-CLIE.                                                           
019000     05  FILLER                  PIC X(20) VALUE SPACES.                  
019100     05  FILLER                  PIC X(60) VALUE                          
019200         'RELACAO DE CLIENTES CADASTRADOS'.                               
019300 01  CAB3-CLIE.                                                           
019400     05  FILLER                  PIC X(80) VALUE                          
019500         '       CODIGO DO CLIENTE          NOME DO CLIENTE'.             
019600 01  DET1-CLIE.                                                           
019700     05  FILLER                  PIC X(08) VALUE SPACES.                  
019800     05  COD-DET1-CLI            PIC 9(06).                               
019900     05  FILLER                  PIC X(10) VALUE SPACES.                  
020000     05  NOME-DET1-CLI           PIC X(30).                               
020100     05  FILLER                  PIC X(26) VALUE SPACES.                  
020200                                                                          
020300 01  CAB1-HIST.                                                           
020400     05  FILLER                  PIC X(33) VALUE 'HISTORICO'.             
020500     05  FILLER        PIC X(37) VALUE 'METRO FLEET RENTAL CO'.           
020600     05  FILLER                  PIC X(04) VALUE 'PAG.'.                  
020700     05  PAG-CAB1-HIST           PIC ZZ.ZZ9.                              
020800 01  CAB2-HIST.                                                           
020900     05  FILLER                  PIC X(20) VALUE SPACES.                  
021000     05  FILLER                  PIC X(60) VALUE                          
021100         'HISTORICO DE LOCACOES E DEVOLUCOES'.                            
021200 01  CAB3-HIST.                                                           
021300     05  FILLER                  PIC X(80) VALUE                          
021400         '  TIPO    PLACA   CLIENTE   DATA          VALOR'.               
021500 01  DET1-HIST.                                                           
021600     05  TIPO-DET1-HIS           PIC X(06).                               
021700     05  FILLER                  PIC X(02) VALUE SPACES.                  
021800     05  PLACA-DET1-HIS          PIC X(06).                               
021900     05  FILLER                  PIC X(03) VALUE SPACES.                  
022000     05  CLIE-DET1-HIS           PIC 9(06).                               
022100     05  FILLER                  PIC X(03) VALUE SPACES.                  
022200     05  DATA-DET1-HIS           PIC X(10).                               
022300     05  FILLER                  PIC X(03) VALUE SPACES.                  
022400     05  VALOR-DET1-HIS          PIC Z(06)9.99.                           
022500     05  FILLER                  PIC X(21) VALUE SPACES.                  
022600 01  TOT1-HIST.                                                           
022700     05  FILLER                  PIC X(14) VALUE 'TOTAL RENT....'.        
022800     05  QTD-TOT1-HIS            PIC ZZ9.                                 
022900     05  FILLER                  PIC X(07) VALUE SPACES.                  
023000     05  VALOR-TOT1-HIS          PIC Z(06)9.99.                           
023100     05  FILLER                  PIC X(46) VALUE SPACES.                  
023200 01  TOT2-HIST.                                                           
023300     05  FILLER                  PIC X(14) VALUE 'TOTAL RETURN..'.        
023400     05  QTD-TOT2-HIS            PIC ZZ9.                                 
023500     05  FILLER                  PIC X(07) VALUE SPACES.                  
023600     05  VALOR-TOT2-HIS          PIC Z(06)9.99.                           
023700     05  FILLER                  PIC X(46) VALUE SPACES.                  
023800                                                                          
023900 01  TAB-VEICULOS.                                                        
024000     05  TAB-VEI-ITEM OCCURS 500 TIMES                                    
024100                      INDEXED BY IDX-VEI-TAB.                             
024200         10  TVE-TIPO             PIC X(10).                              
024300         10  TVE-PLACA            PIC X(06).                              
024400         10  TVE-MARCA            PIC X(15).                              
024500         10  TVE-MODELO           PIC X(15).                              
024600         10  TVE-ANO              PIC 9(04).                              
024700         10  TVE-STATUS           PIC X(09).                              
024800                                                                          
024900 01  TAB-CLIENTES.                                                        
025000     05  TAB-CLI-ITEM OCCURS 500 TIMES                                    
025100                      INDEXED BY IDX-CLI-TAB.                             
025200         10  TCL-CODIGO           PIC 9(06).                              
025300         10  TCL-NOME             PIC X(30).                              
025400                                                                          
025500 01  TAB-LOCACOES.                                                        
025600     05  TAB-LOC-ITEM OCCURS 500 TIMES                                    
025700                      INDEXED BY IDX-LOC-TAB.                             
025800         10  TLO-TIPO             PIC X(06).                              
025900         10  TLO-PLACA            PIC X(06).                              
026000         10  TLO-CLIENTE          PIC 9(06).                              
026100         10  TLO-DATA             PIC X(10).                              
026200         10  TLO-VALOR            PIC S9(07)V99.                          
026300                                                                          
026400 PROCEDURE DIVISION.                                                      
026500 PROGRAM-BEGIN.                                                           
026600     PERFORM 0010-ABRE-ARQUIVOS.                                          
026700     PERFORM 0020-CARREGA-TAB-VEICULOS.                                   
026800     PERFORM 0030-CARREGA-TAB-CLIENTES.                                   
026900     PERFORM 0040-CARREGA-TAB-LOCACOES.                                   
027000     PERFORM 0100-LE-TRANSACAO                                            
027100         UNTIL FIM-TRANSACOES.                                            
027200     PERFORM 0900-ENCERRA-ARQUIVOS.                                       
027300     STOP RUN.                                                            
027400                                                                          
027500 0010-ABRE-ARQUIVOS.                                                      
027600     OPEN INPUT TRANSACOES.                                               
027700     IF STATTRN-ARQ NOT = '00'                                            
027800         DISPLAY 'RELLOCA - ERRO ABRINDO TRANSACOES ' STATTRN-ARQ         
027900         STOP RUN.                                                        
028000     OPEN OUTPUT RELATORIO.                                               
028100                                                                          
028200 0020-CARREGA-TAB-VEICULOS.                                               
028300     MOVE ZERO TO WS-QTD-VEICULOS.                                        
028400     OPEN INPUT VEICULOS.                                                 
028500     IF STATVEI-ARQ = '35'                                                
028600         GO TO 0029-FIM-CARGA-VEI.                                        
028700 0021-LE-VEICULO.                                                         
028800     READ VEICULOS                                                        
028900         AT END GO TO 0028-FECHA-CARGA-VEI.                               
029000     IF VEI-TIPO NOT = 'CAR'        AND                                   
029100        VEI-TIPO NOT = 'SPORTCAR'   AND                                   
029200        VEI-TIPO NOT = 'MOTORCYCLE' AND                                   
029300        VEI-TIPO NOT = 'TRUCK'                                            
029400         GO TO 0021-LE-VEICULO.                                           
029500     IF VEI-TIPO = 'CAR' AND VEI-LUGARES NOT > ZERO                       
029600         GO TO 0021-LE-VEICULO.                                           
029700     IF VEI-TIPO = 'SPORTCAR' AND VEI-LUGARES NOT > ZERO                  
029800         GO TO 0021-LE-VEICULO.                                           
029900     IF VEI-TIPO = 'SPORTCAR' AND VEI-HP NOT > ZERO                       
030000         GO TO 0021-LE-VEICULO.                                           
030100     IF VEI-TIPO = 'SPORTCAR' AND                                         
030200        VEI-TURBO NOT = 'Y' AND VEI-TURBO NOT = 'N'                       
030300         GO TO 0021-LE-VEICULO.                                           
030400     IF VEI-TIPO = 'MOTORCYCLE' AND                                       
030500        VEI-SIDECAR NOT = 'Y' AND VEI-SIDECAR NOT = 'N'                   
030600         GO TO 0021-LE-VEICULO.                                           
030700     IF VEI-TIPO = 'TRUCK' AND VEI-CAPAC-CARGA NOT > ZERO                 
030800         GO TO 0021-LE-VEICULO.                                           
030900     ADD 1 TO WS-QTD-VEICULOS.                                            
031000     SET IDX-VEI-TAB TO WS-QTD-VEICULOS.                                  
031100     MOVE VEI-TIPO    TO TVE-TIPO (IDX-VEI-TAB).                          
031200     MOVE VEI-PLACA   TO TVE-PLACA (IDX-VEI-TAB).                         
031300     MOVE VEI-MARCA   TO TVE-MARCA (IDX-VEI-TAB).                         
031400     MOVE VEI-MODELO  TO TVE-MODELO (IDX-VEI-TAB).                        
031500     MOVE VEI-ANO     TO TVE-ANO (IDX-VEI-TAB).                           
031600     MOVE VEI-STATUS  TO TVE-STATUS (IDX-VEI-TAB).                        
031700     GO TO 0021-LE-VEICULO.                                               
031800 0028-FECHA-CARGA-VEI.                                                    
031900     CLOSE VEICULOS.                                                      
032000 0029-FIM-CARGA-VEI.                                                      
032100     EXIT.                                                                
032200                                                                          
032300 0030-CARREGA-TAB-CLIENTES.                                               
032400     MOVE ZERO TO WS-QTD-CLIENTES.                                        
032500     OPEN INPUT CLIENTES.                                                 
032600     IF STATCLI-ARQ = '35'                                                
032700         GO TO 0039-FIM-CARGA-CLI.                                        
032800 0031-LE-CLIENTE.                                                         
032900     READ CLIENTES                                                        
033000         AT END GO TO 0038-FECHA-CARGA-CLI.                               
033100     ADD 1 TO WS-QTD-CLIENTES.                                            
033200     SET IDX-CLI-TAB TO WS-QTD-CLIENTES.                                  
033300     MOVE CLI-CODIGO TO TCL-CODIGO (IDX-CLI-TAB).                         
033400     MOVE CLI-NOME   TO TCL-NOME (IDX-CLI-TAB).                           
033500     GO TO 0031-LE-CLIENTE.                                               
033600 0038-FECHA-CARGA-CLI.                                                    
033700     CLOSE CLIENTES.                                                      
033800 0039-FIM-CARGA-CLI.                                                      
033900     EXIT.                                                                
034000                                                                          
034100 0040-CARREGA-TAB-LOCACOES.                                               
034200     MOVE ZERO TO WS-QTD-LOCACOES.                                        
034300     OPEN INPUT LOCACOES.                                                 
034400     IF STATLOC-ARQ = '35'                                                
034500         GO TO 0049-FIM-CARGA-LOC.                                        
034600 0041-LE-LOCACAO.                                                         
034700     READ LOCACOES                                                        
034800         AT END GO TO 0048-FECHA-CARGA-LOC.                               
034900     PERFORM 0200-LOCALIZA-VEICULO.                                       
035000     PERFORM 0210-LOCALIZA-CLIENTE.                                       
035100     IF NOT VEICULO-ENCONTRADO OR NOT CLIENTE-ENCONTRADO                  
035200         GO TO 0041-LE-LOCACAO.                                           
035300     ADD 1 TO WS-QTD-LOCACOES.                                            
035400     SET IDX-LOC-TAB TO WS-QTD-LOCACOES.                                  
035500     MOVE LOC-TIPO    TO TLO-TIPO (IDX-LOC-TAB).                          
035600     MOVE LOC-PLACA   TO TLO-PLACA (IDX-LOC-TAB).                         
035700     MOVE LOC-CLIENTE TO TLO-CLIENTE (IDX-LOC-TAB).                       
035800     MOVE LOC-DATA    TO TLO-DATA (IDX-LOC-TAB).                          
035900     MOVE LOC-VALOR   TO TLO-VALOR (IDX-LOC-TAB).                         
036000     GO TO 0041-LE-LOCACAO.                                               
036100 0048-FECHA-CARGA-LOC.                                                    
036200     CLOSE LOCACOES.                                                      
036300 0049-FIM-CARGA-LOC.                                                      
036400     EXIT.                                                                
036500                                                                          
036600 0200-LOCALIZA-VEICULO.                                                   
036700     MOVE 'N' TO WS-VEI-ACHOU.                                            
036800     PERFORM 0220-TESTA-ITEM-VEI THRU 0220-SAIDA                          
036900         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
037000         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS                              
037100            OR VEICULO-ENCONTRADO.                                        
037200                                                                          
037300 0220-TESTA-ITEM-VEI.                                                     
037400     IF TVE-PLACA (IDX-VEI-TAB) NOT = LOC-PLACA                           
037500         GO TO 0220-SAIDA.                                                
037600     MOVE 'S' TO WS-VEI-ACHOU.                                            
037700 0220-SAIDA.                                                              
037800     EXIT.                                                                
037900                                                                          
038000 0210-LOCALIZA-CLIENTE.                                                   
038100     MOVE 'N' TO WS-CLI-ACHOU.                                            
038200     PERFORM 0230-TESTA-ITEM-CLI THRU 0230-SAIDA                          
038300         VARYING IDX-CLI-TAB FROM 1 BY 1                                  
038400         UNTIL IDX-CLI-TAB > WS-QTD-CLIENTES                              
038500            OR CLIENTE-ENCONTRADO.                                        
038600                                                                          
038700 0230-TESTA-ITEM-CLI.                                                     
038800     IF TCL-CODIGO (IDX-CLI-TAB) NOT = LOC-CLIENTE                        
038900         GO TO 0230-SAIDA.                                                
039000     MOVE 'S' TO WS-CLI-ACHOU.                                            
039100 0230-SAIDA.                                                              
039200     EXIT.                                                                
039300                                                                          
039400 0100-LE-TRANSACAO.                                                       
039500     READ TRANSACOES                                                      
039600         AT END                                                           
039700             MOVE 'S' TO WS-FIM-TRN                                       
039800             GO TO 0190-SAIDA.                                            
039900     IF TRN-TIPO-REQ = 'LIST-FLEET'                                       
040000         PERFORM 0500-RELATORIO-FROTA                                     
040100         GO TO 0190-SAIDA.                                                
040200     IF TRN-TIPO-REQ = 'LIST-AVAIL'                                       
040300         PERFORM 0510-RELATORIO-FROTA-DISP                                
040400         GO TO 0190-SAIDA.                                                
040500     IF TRN-TIPO-REQ = 'LIST-CUST'                                        
040600         PERFORM 0600-RELATORIO-CLIENTES                                  
040700         GO TO 0190-SAIDA.                                                
040800     IF TRN-TIPO-REQ = 'LIST-HIST'                                        
040900         PERFORM 0700-RELATORIO-HISTORICO                                 
041000         GO TO 0190-SAIDA.                                                
041100 0190-SAIDA.                                                              
041200     EXIT.                                                                
041300                                                                          
041400 0500-RELATORIO-FROTA.                                                    
041500     MOVE 99 TO WS-CONT-LIN.                                              
041600     MOVE ZERO TO WS-CONT-PAG.                                            
041700     IF WS-QTD-VEICULOS = ZERO                                            
041800         GO TO 0509-FIM-FROTA.                                            
041900     PERFORM 0520-IMPRIME-VEICULO                                         
042000         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
042100         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS.                             
042200 0509-FIM-FROTA.                                                          
042300     EXIT.                                                                
042400                                                                          
042500 0510-RELATORIO-FROTA-DISP.                                               
042600     MOVE 99 TO WS-CONT-LIN.                                              
042700     MOVE ZERO TO WS-CONT-PAG.                                            
042800     IF WS-QTD-VEICULOS = ZERO                                            
042900         GO TO 0519-FIM-FROTA-DISP.                                       
043000     PERFORM 0521-IMPRIME-VEICULO-DISP                                    
043100         VARYING IDX-VEI-TAB FROM 1 BY 1                                  
043200         UNTIL IDX-VEI-TAB > WS-QTD-VEICULOS.                             
043300 0519-FIM-FROTA-DISP.                                                     
043400     EXIT.                                                                
043500                                                                          
043600 0520-IMPRIME-VEICULO.                                                    
043700     PERFORM 0530-MONTA-DET-FROTA.                                        
043800                                                                          
043900 0521-IMPRIME-VEICULO-DISP.                                               
044000     IF TVE-STATUS (IDX-VEI-TAB) NOT = 'AVAILABLE'                        
044100         GO TO 0521-SAIDA.                                                
044200     PERFORM 0530-MONTA-DET-FROTA.                                        
044300 0521-SAIDA.                                                              
044400     EXIT.                                                                
044500                                                                          
044600 0530-MONTA-DET-FROTA.                                                    
044700     IF WS-CONT-LIN > 14                                                  
044800         ADD 1 TO WS-CONT-PAG                                             
044900         MOVE WS-CONT-PAG TO PAG-CAB1-FROTA                               
045000         WRITE REG-RELATORIO FROM CAB1-FROTA AFTER PAGE                   
045100         WRITE REG-RELATORIO FROM CAB2-FROTA AFTER 2                      
045200         WRITE REG-RELATORIO FROM CAB3-FROTA AFTER 2                      
045300         MOVE 6 TO WS-CONT-LIN.                                           
045400     MOVE TVE-TIPO (IDX-VEI-TAB)   TO TIPO-DET1-FRO.                      
045500     MOVE TVE-PLACA (IDX-VEI-TAB)  TO PLACA-DET1-FRO.                     
045600     MOVE TVE-MARCA (IDX-VEI-TAB)  TO MARCA-DET1-FRO.                     
045700     MOVE TVE-MODELO (IDX-VEI-TAB) TO MODELO-DET1-FRO.                    
045800     MOVE TVE-ANO (IDX-VEI-TAB)    TO ANO-DET1-FRO.                       
045900     WRITE REG-RELATORIO FROM DET1-FROTA AFTER 1.                         
046000     ADD 1 TO WS-CONT-LIN.                                                
046100                                                                          
046200 0600-RELATORIO-CLIENTES.                                                 
046300     MOVE 99 TO WS-CONT-LIN.                                              
046400     MOVE ZERO TO WS-CONT-PAG.                                            
046500     IF WS-QTD-CLIENTES = ZERO                                            
046600         GO TO 0609-FIM-CLIE.                                             
046700     PERFORM 0620-IMPRIME-CLIENTE                                         
046800         VARYING IDX-CLI-TAB FROM 1 BY 1                                  
046900         UNTIL IDX-CLI-TAB > WS-QTD-CLIENTES.                             
047000 0609-FIM-CLIE.                                                           
047100     EXIT.                                                                
047200                                                                          
047300 0620-IMPRIME-CLIENTE.                                                    
047400     IF WS-CONT-LIN > 14                                                  
047500         ADD 1 TO WS-CONT-PAG                                             
047600         MOVE WS-CONT-PAG TO PAG-CAB1-CLIE                                
047700         WRITE REG-RELATORIO FROM CAB1-CLIE AFTER PAGE                    
047800         WRITE REG-RELATORIO FROM CAB2-CLIE AFTER 2                       
047900         WRITE REG-RELATORIO FROM CAB3-CLIE AFTER 2                       
048000         MOVE 6 TO WS-CONT-LIN.                                           
048100     MOVE TCL-CODIGO (IDX-CLI-TAB) TO COD-DET1-CLI.                       
048200     MOVE TCL-NOME (IDX-CLI-TAB)   TO NOME-DET1-CLI.                      
048300     WRITE REG-RELATORIO FROM DET1-CLIE AFTER 1.                          
048400     ADD 1 TO WS-CONT-LIN.                                                
048500                                                                          
048600 0700-RELATORIO-HISTORICO.                                                
048700     MOVE 99 TO WS-CONT-LIN.                                              
048800     MOVE ZERO TO WS-CONT-PAG.                                            
048900     MOVE ZERO TO WS-QTD-RENT WS-QTD-RETURN.                              
049000     MOVE ZERO TO WS-TOTAL-RENT WS-TOTAL-RETURN.                          
049100     IF WS-QTD-LOCACOES = ZERO                                            
049200         GO TO 0709-FIM-HIST.                                             
049300     PERFORM 0720-IMPRIME-LOCACAO                                         
049400         VARYING IDX-LOC-TAB FROM 1 BY 1                                  
049500         UNTIL IDX-LOC-TAB > WS-QTD-LOCACOES.                             
049600     PERFORM 0710-TOTAIS-HISTORICO.                                       
049700 0709-FIM-HIST.                                                           
049800     EXIT.                                                                
049900                                                                          
050000 0720-IMPRIME-LOCACAO.                                                    
050100     IF WS-CONT-LIN > 14                                                  
050200         ADD 1 TO WS-CONT-PAG                                             
050300         MOVE WS-CONT-PAG TO PAG-CAB1-HIST                                
050400         WRITE REG-RELATORIO FROM CAB1-HIST AFTER PAGE                    
050500         WRITE REG-RELATORIO FROM CAB2-HIST AFTER 2                       
050600         WRITE REG-RELATORIO FROM CAB3-HIST AFTER 2                       
050700         MOVE 6 TO WS-CONT-LIN.                                           
050800     MOVE TLO-TIPO (IDX-LOC-TAB)    TO TIPO-DET1-HIS.                     
050900     MOVE TLO-PLACA (IDX-LOC-TAB)   TO PLACA-DET1-HIS.                    
051000     MOVE TLO-CLIENTE (IDX-LOC-TAB) TO CLIE-DET1-HIS.                     
051100     MOVE TLO-DATA (IDX-LOC-TAB)    TO DATA-DET1-HIS.                     
051200     MOVE TLO-VALOR (IDX-LOC-TAB)   TO VALOR-DET1-HIS.                    
051300     WRITE REG-RELATORIO FROM DET1-HIST AFTER 1.                          
051400     ADD 1 TO WS-CONT-LIN.                                                
051500     IF TLO-TIPO (IDX-LOC-TAB) = 'RENT'                                   
051600         ADD 1 TO WS-QTD-RENT                                             
051700         ADD TLO-VALOR (IDX-LOC-TAB) TO WS-TOTAL-RENT                     
051800     ELSE                                                                 
051900         ADD 1 TO WS-QTD-RETURN                                           
052000         ADD TLO-VALOR (IDX-LOC-TAB) TO WS-TOTAL-RETURN.                  
052100                                                                          
052200 0710-TOTAIS-HISTORICO.                                                   
052300     MOVE WS-QTD-RENT    TO QTD-TOT1-HIS.                                 
052400     MOVE WS-TOTAL-RENT  TO VALOR-TOT1-HIS.                               
052500     WRITE REG-RELATORIO FROM TOT1-HIST AFTER 2.                          
052600     MOVE WS-QTD-RETURN   TO QTD-TOT2-HIS.                                
052700     MOVE WS-TOTAL-RETURN TO VALOR-TOT2-HIS.                              
052800     WRITE REG-RELATORIO FROM TOT2-HIST AFTER 1.                          
052900     ADD 2 TO WS-CONT-LIN.                                                
053000                                                                          
053100 0900-ENCERRA-ARQUIVOS.                                                   
053200     CLOSE TRANSACOES.                                                    
053300     CLOSE RELATORIO.                                                     
